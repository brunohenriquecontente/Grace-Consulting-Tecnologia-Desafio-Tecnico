000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CARDLKUP.
000400 AUTHOR. R F HENNIG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/11/03.
000700 DATE-COMPILED. 08/11/03.
000800 SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ANSWERS "IS THIS CARD NUMBER ALREADY ON
001300*          FILE" FOR A SINGLE CALLER-SUPPLIED CARD NUMBER.  IT
001400*          NEVER WRITES ANYTHING - THE CARD STORE IS OPENED
001500*          INPUT ONLY AND READ FROM FRONT TO BACK LOOKING FOR A
001600*          MATCHING HASH.
001700*
001800*          THIS IS A CALLABLE SERVICE MODULE, NOT A JOB STEP -
001900*          IT EXPECTS TO BE CALLED ONCE PER CARD LOOKUP AND
002000*          RETURNS TO ITS CALLER, IT DOES NOT GO BACK TO THE
002100*          OPERATING SYSTEM.
002200*
002300******************************************************************
002400*    MAINTENANCE HISTORY
002500*    ----------  ----  ------------------------------------------
002600*    08/11/03    RFH   ORIGINAL - REQ 8814, CARD REGISTRATION
002700*    01/22/05    LMK   REQ 9410 - CLOSE CARDSTOR ON EVERY EXIT    REQ9410 
002800*                      PATH, NOT JUST THE NORMAL ONE (0C4 FIX)
002900*    03/14/06    TGD   Y2K FOLLOW-UP - CM-CREATED-AT ALREADY
003000*                      CARRIES 4-DIGIT YEAR, NO CHANGE NEEDED
003100*    02/18/10    LMK   REQ 12203 - SAME NORMALIZE-AND-HASH BUG AS REQ12203
003200*                      CARDREG - SEPARATORS WERE BLANKED IN PLACE
003300*                      INSTEAD OF COMPACTED OUT, SO A LOOKUP ON A
003400*                      GROUPED NUMBER MISSED A CARD STORED FROM
003500*                      AN UNGROUPED ONE.  ALSO FIXED FD RECORD
003600*                      LENGTH, SEE CARDMSTR.
003700*    06/30/11    LMK   REQ 12401 - REMARKS BELOW NAMED THE        REQ12401
003800*                      COMPILER PRODUCT DIRECTLY - AUDITOR SAID   REQ12401
003900*                      THAT DOES NOT BELONG IN PROGRAM SOURCE,    REQ12401
004000*                      REWORDED TO JUST STATE THE LICENSING FACT. REQ12401
004050*    07/05/11    LMK   REQ 12402 - CS-FCODE AND MORE-CARDS-SW     REQ12402
004060*                      MOVED TO STANDALONE 77-LEVELS, SAME SHAPE  REQ12402
004070*                      AS THE DONOR'S SCALAR SWITCHES/CODES.      REQ12402
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CARD-STORE-FILE
004900            ASSIGN TO UT-S-CARDSTOR
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS CS-FCODE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600*    THE CARD STORE.  SEE CARDMSTR - THIS INSTALLATION'S       REQ12401
005700*    COMPILER CARRIES NO ISAM/VSAM LICENSE, SO THE ORIGINAL    REQ12401
005800*    VSAM-KEYED DESIGN IS REPLACED HERE BY A PLAIN SEQUENTIAL  REQ12401
005900*    FILE.
006000*
006100 FD  CARD-STORE-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 680 CHARACTERS                               REQ12203
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS CARD-MASTER-REC.
006700 COPY CARDMSTR.
006800
006900 WORKING-STORAGE SECTION.
006950*
006960*  STANDALONE SCALARS - NOT PART OF ANY GROUP, SAME AS THE        REQ12402
006970*  DONOR PROGRAMS' 77-LEVEL WS-DATE/MORE-xxx-SW ITEMS.            REQ12402
006980 77  CS-FCODE                    PIC X(2).                        REQ12402
006990     88  CS-FILE-OK              VALUE SPACES.
007000     88  CS-NO-MORE-CARDS        VALUE "10".
007300 77  MORE-CARDS-SW               PIC X(01) VALUE "Y".             REQ12402
007350     88  NO-MORE-CARDS           VALUE "N".
007500
007600 01  FLAGS-AND-SWITCHES.
007900     05  HASH-MATCHED-SW             PIC X(01) VALUE "N".
008000         88  HASH-WAS-MATCHED        VALUE "Y".
008100     05  FILLER                      PIC X(15).
008200
008300*
008400*    RAW-INPUT WORK AREA - THE CALLER'S 24-BYTE FIELD LAID OVER A
008500*    CHARACTER TABLE SO NORMALIZATION CAN COMPACT THE DIGITS LEFT
008600*    INSTEAD OF JUST BLANKING THE SEPARATOR POSITIONS IN PLACE.
008700*
008800 01  WS-LKUP-INPUT.
008900     05  WS-LKUP-INPUT-TEXT          PIC X(24).
009000 01  WS-LKUP-INPUT-CHARS REDEFINES WS-LKUP-INPUT.
009100     05  WS-LK-CHAR OCCURS 24 TIMES  PIC X(01).
009200
009300 01  WS-NORMALIZED-NUMBER.
009400     05  WS-NN-DIGITS                PIC X(19).
009500 01  WS-NORMALIZED-NUMBER-CHARS REDEFINES WS-NORMALIZED-NUMBER.
009600     05  WS-NN-CHAR OCCURS 19 TIMES  PIC X(01).
009700 01  WS-NN-SUBS.
009800     05  WS-NN-IN-SUB                PIC 9(2) COMP.
009900     05  WS-NN-OUT-SUB               PIC 9(2) COMP.
010000
010100 01  CARDHASH-LINKAGE.
010200     05  CH-NORMALIZED-NUMBER        PIC X(19).
010300 01  CARDHASH-RETURN-LINKAGE.
010400     05  CH-HASH-VALUE                PIC X(64).
010500     05  CH-RETURN-CD                 PIC S9(4) COMP.
010600
010700 LINKAGE SECTION.
010800 01  CARD-LKUP-REQUEST.
010900     05  CL-INPUT-CARD-NUMBER         PIC X(24).
011000     05  FILLER                       PIC X(06).
011100 01  CARD-LKUP-RESPONSE.
011200     05  CL-FOUND-SW                  PIC X(01).
011300         88  CL-CARD-FOUND            VALUE "Y".
011400         88  CL-CARD-NOT-FOUND        VALUE "N".
011500     05  CL-CARD-ID                   PIC X(36).
011600     05  FILLER                       PIC X(07).
011700
011800 PROCEDURE DIVISION USING CARD-LKUP-REQUEST, CARD-LKUP-RESPONSE.
011900 0000-HOUSEKEEPING.
012000     MOVE "N" TO CL-FOUND-SW.
012100     MOVE SPACES TO CL-CARD-ID.
012200     PERFORM 0100-NORMALIZE-AND-HASH THRU 0100-EXIT.
012300     PERFORM 0800-OPEN-CARD-STORE THRU 0800-EXIT.
012400     PERFORM 0200-SCAN-CARD-STORE THRU 0200-EXIT
012500             UNTIL NO-MORE-CARDS OR HASH-WAS-MATCHED.
012600     PERFORM 0850-CLOSE-CARD-STORE THRU 0850-EXIT.
012700     IF HASH-WAS-MATCHED
012800        MOVE "Y" TO CL-FOUND-SW
012900     ELSE
013000        MOVE "N" TO CL-FOUND-SW.
013100     GOBACK.
013200
013300 0100-NORMALIZE-AND-HASH.
013400*  BUSINESS RULE - NORMALIZATION: STRIP WHITESPACE AND HYPHENS,
013500*  COMPACTING WHAT IS LEFT - NOT JUST BLANKING THE SEPARATOR
013600*  BYTES IN PLACE, OR "1234-5678" AND "12345678" HASH DIFFERENT.
013700     MOVE SPACES TO WS-NORMALIZED-NUMBER.
013800     MOVE CL-INPUT-CARD-NUMBER TO WS-LKUP-INPUT.
013900     MOVE 1 TO WS-NN-OUT-SUB.
014000     PERFORM 0110-COMPACT-ONE-CHAR THRU 0110-EXIT                 REQ12203
014100             VARYING WS-NN-IN-SUB FROM 1 BY 1
014200             UNTIL WS-NN-IN-SUB > 24.
014300     MOVE WS-NN-DIGITS TO CH-NORMALIZED-NUMBER.
014400     CALL "CARDHASH" USING CARDHASH-LINKAGE,
014500          CARDHASH-RETURN-LINKAGE.
014600 0100-EXIT.
014700     EXIT.
014800
014900 0110-COMPACT-ONE-CHAR.
015000*  A CARD NUMBER NEVER HAS MORE THAN 19 DIGITS, BUT THIS SERVICE
015100*  IS NOT THE ONE THAT ENFORCES THAT SHAPE RULE (SEE CARDREG) -
015200*  GUARD THE TABLE BOUND RATHER THAN TRUST THE CALLER.
015300     IF WS-LK-CHAR(WS-NN-IN-SUB) NOT = SPACE AND
015400        WS-LK-CHAR(WS-NN-IN-SUB) NOT = "-"
015500        IF WS-NN-OUT-SUB < 20
015600           MOVE WS-LK-CHAR(WS-NN-IN-SUB) TO
015700                WS-NN-CHAR(WS-NN-OUT-SUB)
015800           ADD 1 TO WS-NN-OUT-SUB
015900        END-IF
016000     END-IF.
016100 0110-EXIT.
016200     EXIT.
016300
016400 0200-SCAN-CARD-STORE.
016500     READ CARD-STORE-FILE
016600         AT END
016700         MOVE "N" TO MORE-CARDS-SW
016800         GO TO 0200-EXIT
016900     END-READ.
017000     IF CM-CARD-NUMBER-HASH = CH-HASH-VALUE
017100        MOVE "Y" TO HASH-MATCHED-SW
017200        MOVE CM-CARD-ID TO CL-CARD-ID.
017300 0200-EXIT.
017400     EXIT.
017500
017600 0800-OPEN-CARD-STORE.
017700     OPEN INPUT CARD-STORE-FILE.
017800     IF NOT CS-FILE-OK AND NOT CS-NO-MORE-CARDS
017900*       NO CARD-STORE FILE YET - TREAT AS "NOTHING ON FILE"
018000        MOVE "N" TO MORE-CARDS-SW.
018100 0800-EXIT.
018200     EXIT.
018300
018400 0850-CLOSE-CARD-STORE.                                           REQ9410 
018500     CLOSE CARD-STORE-FILE.                                       REQ9410 
018600 0850-EXIT.
018700     EXIT.
018800
