000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CARDMASK.
000400 AUTHOR. R F HENNIG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/11/03.
000700 DATE-COMPILED. 08/11/03.
000800 SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CARD VALUE PROTECTION - DISPLAY MASKING.
001300*
001400*          BUILDS THE MASKED FORM OF A CARD NUMBER RETURNED TO A
001500*          CALLER AFTER A SINGLE-CARD REGISTRATION (CARDREG) -
001600*          FIRST 4 AND LAST 4 CHARACTERS OF THE ORIGINAL INPUT
001700*          ARE SHOWN, EVERYTHING BETWEEN THEM IS REPLACED WITH
001800*          '****'.  THE BATCH IMPORT JOB (CARDBAT) DOES NOT USE
001900*          THIS - IT HAS NO REPORTING REQUIREMENT TO ECHO A CARD
002000*          NUMBER BACK TO ANYONE.
002100*
002200******************************************************************
002300*    MAINTENANCE HISTORY
002400*    ----------  ----  ------------------------------------------
002500*    08/11/03    RFH   ORIGINAL - REQ 8814, CARD REGISTRATION
002600*    01/22/05    LMK   REQ 9410 - '****' LITERAL WHEN INPUT IS
002700*                      SHORTER THAN 8 CHARS OR ENTIRELY BLANK
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  WS-MASK-WORK.
004000*  WS-INPUT-LTH MUST MATCH STRLTH'S OWN LINKAGE USAGE (ZONED,
004100*  NOT COMP) - SEE HOW DALYEDIT PASSED STR-LTH TO STRLTH.
004200     05  WS-INPUT-LTH                PIC 9(4) VALUE 0.
004300     05  WS-LAST-4-START             PIC S9(4) COMP.
004400
004500 01  WS-CALLER-TEXT.
004600*  STRLTH TAKES A FIXED PIC X(255) - THE ORIGINAL INPUT IS
004700*  MOVED IN HERE (SPACE-PADDED) BEFORE THE CALL.
004800     05  WS-CALLER-TEXT-255          PIC X(255).
004900
005000 LINKAGE SECTION.
005100 01  CARDMASK-REQUEST.
005200     05  CM-ORIGINAL-INPUT           PIC X(24).
005300 01  CARDMASK-RESPONSE.
005400     05  CM-MASKED-OUTPUT            PIC X(19).
005500
005600 PROCEDURE DIVISION USING CARDMASK-REQUEST, CARDMASK-RESPONSE.
005700 0100-MAINLINE.
005800     MOVE SPACES TO CM-MASKED-OUTPUT.
005900     IF CM-ORIGINAL-INPUT = SPACES OR LOW-VALUES
006000        MOVE "****" TO CM-MASKED-OUTPUT
006100        GO TO 0100-EXIT.
006200
006300     MOVE SPACES TO WS-CALLER-TEXT-255.
006400     MOVE CM-ORIGINAL-INPUT TO WS-CALLER-TEXT-255.
006500     CALL "STRLTH" USING WS-CALLER-TEXT-255, WS-INPUT-LTH.
006600
006700     IF WS-INPUT-LTH < 8
006800        MOVE "****" TO CM-MASKED-OUTPUT
006900        GO TO 0100-EXIT.
007000
007100     COMPUTE WS-LAST-4-START = WS-INPUT-LTH - 3.
007200     STRING CM-ORIGINAL-INPUT(1:4)  DELIMITED BY SIZE
007300            "****"                  DELIMITED BY SIZE
007400            CM-ORIGINAL-INPUT(WS-LAST-4-START:4)
007500                                    DELIMITED BY SIZE
007600            INTO CM-MASKED-OUTPUT.
007700 0100-EXIT.
007800     GOBACK.
