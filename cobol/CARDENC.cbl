000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CARDENC.
000400 AUTHOR. R F HENNIG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/11/03.
000700 DATE-COMPILED. 08/11/03.
000800 SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CARD VALUE PROTECTION - REVERSIBLE ENCRYPTION.
001300*
001400*          ENCRYPTS A NORMALIZED CARD NUMBER FOR AT-REST STORAGE
001500*          IN CM-CARD-NUMBER-ENCRYPTED (SEE CARDMSTR COPYBOOK).
001600*          NOTHING IN THIS SUITE EVER CALLS THIS PROGRAM'S
001700*          DECRYPT COUNTERPART - THE HASH IN CARDHASH IS THE
001800*          ONLY VALUE USED FOR LOOKUP/DEDUP.
001900*
002000*          THE ENCIPHER OPERATION IS PERFORMED BY THE
002100*          INSTALLATION'S ICSF SYMMETRIC-KEY CALLABLE SERVICE
002200*          (CSNBENC) UNDER THE CARD-PLATFORM KEY LABEL BELOW -
002300*          THIS PROGRAM ONLY BUILDS THE PARAMETER LIST AND
002400*          HEX-RENDERS THE CIPHERTEXT ICSF RETURNS SO IT CAN BE
002500*          CARRIED IN A DISPLAYABLE PIC X FIELD.
002600*
002700******************************************************************
002800*    MAINTENANCE HISTORY
002900*    ----------  ----  ------------------------------------------
003000*    08/11/03    RFH   ORIGINAL - REQ 8814, CARD REGISTRATION
003100*    02/27/06    TGD   REQ 9902 - RETRY ONCE ON ICSF CSP-8-12     REQ9902 
003200*    04/19/07    LMK   REQ 9977 - KEY LABEL MOVED TO CARDPLAT.KEY1REQ9977 
003300*                      AFTER THE KEY-CEREMONY RENEWAL THIS SPRING
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500*
004600*    ICSF CSNBENC (SYMMETRIC ENCIPHER) PARAMETER LIST - SHOP
004700*    STANDARD CALLING SEQUENCE FOR ALL CRYPTOGRAPHIC SERVICES.
004800*
004900 01  ICSF-ENC-PARMS.
005000     05  ENC-RETURN-CODE             PIC S9(9) COMP.
005100     05  ENC-REASON-CODE             PIC S9(9) COMP.
005200     05  ENC-EXIT-DATA-LTH           PIC S9(9) COMP VALUE 0.
005300     05  ENC-EXIT-DATA               PIC X(4).
005400     05  ENC-KEY-IDENTIFIER          PIC X(64)
005500                                      VALUE "CARDPLAT.KEY1".
005600     05  ENC-KEY-PARMS-LTH           PIC S9(4) COMP VALUE 0.
005700     05  ENC-KEY-PARMS               PIC X(4).
005800     05  ENC-RULE-ARRAY-COUNT        PIC S9(4) COMP VALUE 1.
005900     05  ENC-RULE-ARRAY              PIC X(8) VALUE "AES     ".
006000     05  ENC-INIT-VECTOR             PIC X(16) VALUE LOW-VALUES.
006100     05  ENC-CHAIN-DATA-LTH          PIC S9(9) COMP VALUE 32.
006200     05  ENC-CHAIN-DATA              PIC X(32).
006300     05  ENC-TEXT-LENGTH             PIC S9(9) COMP.
006400     05  ENC-CLEAR-TEXT              PIC X(32).
006500     05  ENC-CIPHER-TEXT             PIC X(32).
006600     05  ENC-OPTIONAL-DATA-LTH       PIC S9(9) COMP VALUE 0.
006700     05  ENC-OPTIONAL-DATA           PIC X(4).
006800*
006900*    HEX-RENDER WORK AREA - EACH OF THE 32 CIPHERTEXT BYTES
007000*    BECOMES 2 OUTPUT HEX CHARACTERS. CM-CARD-NUMBER-ENCRYPTED
007100*    IS 512 BYTES WIDE, WAY MORE THAN THE 64 WE ACTUALLY FILL -
007200*    ROOM WAS LEFT FOR A FUTURE MULTI-BLOCK KEY ROTATION SCHEME.
007300*
007400 01  WS-HEX-DIGITS                   PIC X(16)
007500                                      VALUE "0123456789abcdef".
007600 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS.
007700     05  WS-HEX-CHAR OCCURS 16 TIMES PIC X(01).
007800
007900 01  WS-CIPHER-VIEW REDEFINES ENC-CIPHER-TEXT.
008000     05  WS-CIPHER-BYTE OCCURS 32 TIMES PIC X(01).
008100
008200 01  WS-ENC-WORK.
008300     05  WS-BYTE-VAL                 PIC 9(3) USAGE COMP-X.
008400     05  WS-HI-NIBBLE                PIC 9(2) COMP.
008500     05  WS-LO-NIBBLE                PIC 9(2) COMP.
008600     05  WS-BYTE-SUB                 PIC 9(2) COMP.
008700     05  WS-OUT-SUB                  PIC 9(4) COMP.
008800     05  WS-RETRY-CNT                PIC 9(1) COMP VALUE 0.
008900
009000 LINKAGE SECTION.
009100 01  CARDENC-REQUEST.
009200     05  CE-NORMALIZED-NUMBER        PIC X(19).
009300 01  CARDENC-RESPONSE.
009400     05  CE-ENCRYPTED-VALUE          PIC X(512).
009500     05  CE-RETURN-CD                PIC S9(4) COMP.
009600         88  CE-ENCRYPT-OK           VALUE 0.
009700         88  CE-ENCRYPT-FAILED       VALUE -1.
009800
009900 PROCEDURE DIVISION USING CARDENC-REQUEST, CARDENC-RESPONSE.
010000 0100-MAINLINE.
010100     MOVE SPACES TO CE-ENCRYPTED-VALUE.
010200     MOVE 0 TO CE-RETURN-CD.
010300     PERFORM 0200-CALL-ICSF-ENCIPHER THRU 0200-EXIT.
010400     IF ENC-RETURN-CODE NOT = 0
010500        MOVE -1 TO CE-RETURN-CD
010600        GO TO 0100-EXIT.
010700     PERFORM 0300-RENDER-HEX THRU 0300-EXIT.
010800 0100-EXIT.
010900     GOBACK.
011000
011100 0200-CALL-ICSF-ENCIPHER.
011200*  SHOP STANDARD CRYPTOGRAPHIC SERVICE CALL - SEE THE
011300*  INSTALLATION'S ICSF APPLICATION PROGRAMMER'S GUIDE.
011400     MOVE SPACES TO ENC-CLEAR-TEXT.
011500     MOVE CE-NORMALIZED-NUMBER TO ENC-CLEAR-TEXT.
011600     MOVE 32 TO ENC-TEXT-LENGTH.
011700     CALL "CSNBENC" USING ENC-RETURN-CODE, ENC-REASON-CODE,
011800          ENC-EXIT-DATA-LTH, ENC-EXIT-DATA,
011900          ENC-KEY-IDENTIFIER, ENC-KEY-PARMS-LTH, ENC-KEY-PARMS,
012000          ENC-RULE-ARRAY-COUNT, ENC-RULE-ARRAY,
012100          ENC-INIT-VECTOR, ENC-CHAIN-DATA-LTH, ENC-CHAIN-DATA,
012200          ENC-TEXT-LENGTH, ENC-CLEAR-TEXT, ENC-CIPHER-TEXT,
012300          ENC-OPTIONAL-DATA-LTH, ENC-OPTIONAL-DATA.
012400     IF ENC-RETURN-CODE NOT = 0 AND WS-RETRY-CNT = 0
012500*       REQ 9902 - ICSF CSP-8-12 IS A TRANSIENT BUSY CONDITION
012600        ADD 1 TO WS-RETRY-CNT
012700        CALL "CSNBENC" USING ENC-RETURN-CODE, ENC-REASON-CODE,
012800             ENC-EXIT-DATA-LTH, ENC-EXIT-DATA,
012900             ENC-KEY-IDENTIFIER, ENC-KEY-PARMS-LTH,
013000             ENC-KEY-PARMS, ENC-RULE-ARRAY-COUNT,
013100             ENC-RULE-ARRAY, ENC-INIT-VECTOR,
013200             ENC-CHAIN-DATA-LTH, ENC-CHAIN-DATA,
013300             ENC-TEXT-LENGTH, ENC-CLEAR-TEXT, ENC-CIPHER-TEXT,
013400             ENC-OPTIONAL-DATA-LTH, ENC-OPTIONAL-DATA.
013500 0200-EXIT.
013600     EXIT.
013700
013800 0300-RENDER-HEX.
013900     MOVE 1 TO WS-OUT-SUB.
014000     PERFORM 0310-RENDER-ONE-BYTE THRU 0310-EXIT
014100             VARYING WS-BYTE-SUB FROM 1 BY 1
014200             UNTIL WS-BYTE-SUB > 32.
014300 0300-EXIT.
014400     EXIT.
014500
014600 0310-RENDER-ONE-BYTE.
014700     MOVE 0 TO WS-BYTE-VAL.
014800     MOVE WS-CIPHER-BYTE(WS-BYTE-SUB) TO WS-BYTE-VAL.
014900     DIVIDE WS-BYTE-VAL BY 16 GIVING WS-HI-NIBBLE
015000             REMAINDER WS-LO-NIBBLE.
015100     MOVE WS-HEX-CHAR(WS-HI-NIBBLE + 1) TO
015200          CE-ENCRYPTED-VALUE(WS-OUT-SUB:1).
015300     ADD 1 TO WS-OUT-SUB.
015400     MOVE WS-HEX-CHAR(WS-LO-NIBBLE + 1) TO
015500          CE-ENCRYPTED-VALUE(WS-OUT-SUB:1).
015600     ADD 1 TO WS-OUT-SUB.
015700 0310-EXIT.
015800     EXIT.
015900
