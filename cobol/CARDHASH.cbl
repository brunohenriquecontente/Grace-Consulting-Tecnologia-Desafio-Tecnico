000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CARDHASH.
000400 AUTHOR. R F HENNIG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/11/03.
000700 DATE-COMPILED. 08/11/03.
000800 SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CARD VALUE PROTECTION - ONE-WAY HASH.
001300*
001400*          RETURNS THE 64-CHARACTER LOWERCASE HEX SHA-256 DIGEST
001500*          OF A NORMALIZED CARD NUMBER.  THIS IS THE ONLY VALUE
001600*          EVER COMPARED WHEN CARDBAT/CARDREG/CARDLKUP NEED TO
001700*          KNOW WHETHER A CARD NUMBER IS ALREADY ON FILE - THE
001800*          CLEAR CARD NUMBER ITSELF IS NEVER WRITTEN TO DISK.
001900*
002000*          THE ACTUAL SHA-256 COMPUTATION IS DONE BY THE
002100*          INSTALLATION'S ICSF ONE-WAY-HASH CALLABLE SERVICE
002200*          (CSNBOWH) - THIS PROGRAM SUPPLIES THE RULE ARRAY,
002300*          FORMATS THE 32-BYTE DIGEST ICSF HANDS BACK INTO 64
002400*          LOWERCASE HEX CHARACTERS, AND RETURNS A NON-ZERO
002500*          RETURN CODE IF ICSF REPORTS TROUBLE.
002600*
002700******************************************************************
002800*    MAINTENANCE HISTORY
002900*    ----------  ----  ------------------------------------------
003000*    08/11/03    RFH   ORIGINAL - REQ 8814, CARD REGISTRATION
003100*    02/27/06    TGD   REQ 9902 - RETRY ONCE ON ICSF CSP-8-12     REQ9902 
003200*    11/03/09    LMK   REQ 11145 - CONFIRMED SHA-256 RULE ARRAY
003300*                      SURVIVES THE ICSF FMID UPGRADE THIS FALL
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500*
004600*    ICSF CSNBOWH (ONE-WAY HASH) PARAMETER LIST - SHOP STANDARD
004700*    CALLING SEQUENCE FOR ALL CRYPTOGRAPHIC SERVICES.
004800*
004900 01  ICSF-OWH-PARMS.
005000     05  OWH-RETURN-CODE             PIC S9(9) COMP.
005100     05  OWH-REASON-CODE             PIC S9(9) COMP.
005200     05  OWH-EXIT-DATA-LTH           PIC S9(9) COMP VALUE 0.
005300     05  OWH-EXIT-DATA               PIC X(4).
005400     05  OWH-RULE-ARRAY-COUNT        PIC S9(4) COMP VALUE 1.
005500     05  OWH-RULE-ARRAY              PIC X(8) VALUE "SHA-256 ".
005600     05  OWH-TEXT-LENGTH             PIC S9(9) COMP.
005700     05  OWH-TEXT                    PIC X(19).
005800     05  OWH-CHAIN-VECTOR-LTH        PIC S9(9) COMP VALUE 0.
005900     05  OWH-CHAIN-VECTOR            PIC X(64).
006000     05  OWH-HASH-LENGTH             PIC S9(9) COMP VALUE 32.
006100     05  OWH-HASH                    PIC X(32).
006200*
006300*    HEX-RENDER WORK AREA - EACH OF THE 32 DIGEST BYTES BECOMES
006400*    2 OUTPUT HEX CHARACTERS, LOOKED UP FROM WS-HEX-DIGITS.
006500*
006600 01  WS-HEX-DIGITS                   PIC X(16)
006700                                      VALUE "0123456789abcdef".
006800 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS.
006900     05  WS-HEX-CHAR OCCURS 16 TIMES PIC X(01).
007000
007100 01  WS-DIGEST-VIEW REDEFINES OWH-HASH.
007200*  (REDEFINES OF A LINKAGE-INDEPENDENT WORKING-STORAGE ITEM -
007300*   NOTE OWH-HASH ABOVE IS WORKING-STORAGE, NOT LINKAGE)
007400     05  WS-DIGEST-BYTE OCCURS 32 TIMES PIC X(01).
007500
007600 01  WS-HASH-WORK.
007700     05  WS-BYTE-VAL                 PIC 9(3) USAGE COMP-X.
007800     05  WS-HI-NIBBLE                PIC 9(2) COMP.
007900     05  WS-LO-NIBBLE                PIC 9(2) COMP.
008000     05  WS-BYTE-SUB                 PIC 9(2) COMP.
008100     05  WS-OUT-SUB                  PIC 9(2) COMP.
008200     05  WS-RETRY-CNT                PIC 9(1) COMP VALUE 0.
008300
008400 LINKAGE SECTION.
008500 01  CARDHASH-REQUEST.
008600     05  CH-NORMALIZED-NUMBER        PIC X(19).
008700 01  CARDHASH-RESPONSE.
008800     05  CH-HASH-VALUE               PIC X(64).
008900     05  CH-RETURN-CD                PIC S9(4) COMP.
009000         88  CH-HASH-OK              VALUE 0.
009100         88  CH-HASH-FAILED          VALUE -1.
009200
009300 PROCEDURE DIVISION USING CARDHASH-REQUEST, CARDHASH-RESPONSE.
009400 0100-MAINLINE.
009500     MOVE SPACES TO CH-HASH-VALUE.
009600     MOVE 0 TO CH-RETURN-CD.
009700     PERFORM 0200-CALL-ICSF-HASH THRU 0200-EXIT.
009800     IF OWH-RETURN-CODE NOT = 0
009900        MOVE -1 TO CH-RETURN-CD
010000        GO TO 0100-EXIT.
010100     PERFORM 0300-RENDER-HEX THRU 0300-EXIT.
010200 0100-EXIT.
010300     GOBACK.
010400
010500 0200-CALL-ICSF-HASH.
010600*  SHOP STANDARD CRYPTOGRAPHIC SERVICE CALL - SEE THE
010700*  INSTALLATION'S ICSF APPLICATION PROGRAMMER'S GUIDE.
010800     MOVE CH-NORMALIZED-NUMBER TO OWH-TEXT.
010900     MOVE 19 TO OWH-TEXT-LENGTH.
011000     CALL "CSNBOWH" USING OWH-RETURN-CODE, OWH-REASON-CODE,
011100          OWH-EXIT-DATA-LTH, OWH-EXIT-DATA,
011200          OWH-RULE-ARRAY-COUNT, OWH-RULE-ARRAY,
011300          OWH-TEXT-LENGTH, OWH-TEXT,
011400          OWH-CHAIN-VECTOR-LTH, OWH-CHAIN-VECTOR,
011500          OWH-HASH-LENGTH, OWH-HASH.
011600     IF OWH-RETURN-CODE NOT = 0 AND WS-RETRY-CNT = 0
011700*       REQ 9902 - ICSF CSP-8-12 IS A TRANSIENT BUSY CONDITION    REQ9902 
011800        ADD 1 TO WS-RETRY-CNT
011900        CALL "CSNBOWH" USING OWH-RETURN-CODE, OWH-REASON-CODE,    REQ9902 
012000             OWH-EXIT-DATA-LTH, OWH-EXIT-DATA,
012100             OWH-RULE-ARRAY-COUNT, OWH-RULE-ARRAY,
012200             OWH-TEXT-LENGTH, OWH-TEXT,
012300             OWH-CHAIN-VECTOR-LTH, OWH-CHAIN-VECTOR,
012400             OWH-HASH-LENGTH, OWH-HASH.
012500 0200-EXIT.
012600     EXIT.
012700
012800 0300-RENDER-HEX.
012900     MOVE 1 TO WS-OUT-SUB.
013000     PERFORM 0310-RENDER-ONE-BYTE THRU 0310-EXIT
013100             VARYING WS-BYTE-SUB FROM 1 BY 1
013200             UNTIL WS-BYTE-SUB > 32.
013300 0300-EXIT.
013400     EXIT.
013500
013600 0310-RENDER-ONE-BYTE.
013700     MOVE 0 TO WS-BYTE-VAL.
013800     MOVE WS-DIGEST-BYTE(WS-BYTE-SUB) TO WS-BYTE-VAL.
013900     DIVIDE WS-BYTE-VAL BY 16 GIVING WS-HI-NIBBLE
014000             REMAINDER WS-LO-NIBBLE.
014100     MOVE WS-HEX-CHAR(WS-HI-NIBBLE + 1) TO
014200          CH-HASH-VALUE(WS-OUT-SUB:1).
014300     ADD 1 TO WS-OUT-SUB.
014400     MOVE WS-HEX-CHAR(WS-LO-NIBBLE + 1) TO
014500          CH-HASH-VALUE(WS-OUT-SUB:1).
014600     ADD 1 TO WS-OUT-SUB.
014700 0310-EXIT.
014800     EXIT.
014900
