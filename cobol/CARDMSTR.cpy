000100******************************************************************
000200*    COPYBOOK.......  CARDMSTR
000300*    DESCRIPTION....  CARD STORE RECORD LAYOUT (ONE STORED CARD).
000400*                     ORIGINALLY SPEC'D AS A VSAM KEYED FILE LIKE
000500*                     PATMSTR, BUT THIS INSTALLATION'S COMPILER
000600*                     CARRIES NO ISAM/VSAM LICENSE - REPLACED BY
000700*                     A PLAIN SEQUENTIAL FILE.  CARDBAT (WHICH
000800*                     MAY SEE THOUSANDS OF LOOKUPS IN ONE RUN)
000900*                     READS IT ENTIRELY INTO WS-CARD-HASH-TABLE
001000*                     ONCE AT 050-LOAD-CARD-TABLE AND SEARCHES
001100*                     THE TABLE;  CARDREG/CARDLKUP (ONE LOOKUP
001200*                     PER CALL) JUST RE-SCAN THE FILE
001300*                     SEQUENTIALLY EACH TIME.
001400*    MAINTENANCE HISTORY
001500*    ----------  ----  ------------------------------------------
001600*    04/11/94    JS    ORIGINAL LAYOUT
001700*    11/20/95    JS    DROPPED VSAM RECORD-KEY CLAUSE - SEE ABOVE
001800*    03/14/99    RFH   Y2K - CREATED-AT WIDENED TO CARRY CENTURY
001900*    05/18/02    TGD   PADDED RECORD TO 680 FOR FUTURE GROWTH
002000*    02/18/10    LMK   REQ 12203 - FD RECORD CONTAINS CLAUSE IN   REQ12203
002100*                      ALL THREE CALLING PROGRAMS SAID 660 - THE
002200*                      RECORD BELOW HAS ALWAYS BEEN 680.  FIXED
002300*                      THE FD'S, NOT THIS LAYOUT.  ALSO DROPPED
002400*                      THE UNUSED CM-CARD-KEY-VIEW - NOTHING
002500*                      CALLED IT AND ITS SIZES WERE WRONG TOO.
002600*    06/30/11    LMK   REQ 12401 - REMARKS ABOVE NAMED THE        REQ12401
002700*                      COMPILER PRODUCT DIRECTLY - AUDITOR SAID   REQ12401
002800*                      THAT DOES NOT BELONG IN PROGRAM SOURCE,    REQ12401
002900*                      REWORDED TO JUST STATE THE LICENSING FACT. REQ12401
003000******************************************************************
003100*
003200 01  CARD-MASTER-REC.
003300     05  CM-CARD-ID                  PIC X(36).
003400     05  CM-CARD-NUMBER-ENCRYPTED    PIC X(512).
003500     05  CM-CARD-NUMBER-HASH         PIC X(64).
003600     05  CM-CREATED-AT               PIC X(26).
003700     05  CM-BATCH-ID                 PIC X(36).
003800     05  FILLER                      PIC X(06).
