000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/89.
000700 DATE-COMPILED. 06/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          GENERAL-PURPOSE UTILITY - RETURNS THE TRIMMED LENGTH
001300*          OF A CALLER-SUPPLIED TEXT FIELD (TRAILING SPACES AND
001400*          LOW-VALUES ARE NOT COUNTED).  HAS NO BUSINESS LOGIC
001500*          OF ITS OWN - LINKED INTO WHATEVER PROGRAM NEEDS TO
001600*          KNOW HOW MANY REAL CHARACTERS ARE IN A FIELD BEFORE
001700*          MOVING OR COMPARING PART OF IT.
001800*
001900******************************************************************
002000*    MAINTENANCE HISTORY
002100*    ----------  ----  ------------------------------------------
002200*    06/02/89    JS    ORIGINAL - CARD-COMMENT LENGTH FOR DALYEDIT
002300*    02/14/93    RFH   ALSO REPLACE LOW-VALUES BEFORE TALLYING
002400*    03/09/99    RFH   Y2K SWEEP - NO DATE LOGIC HERE, NO CHANGE
002500*    08/11/03    TGD   REQ 8814 - NOW ALSO CALLED BY CARDMASK TO
002600*                      FIND THE REAL LENGTH OF AN INPUT CARD NBR
002700*    06/30/11    LMK   REQ 12401 - REWORKED THE SCAN TO WALK      REQ12401
002800*                      THE FIELD RIGHT-TO-LEFT OVER A CHARACTER   REQ12401
002900*                      TABLE (SAME SHAPE AS THE CHAR-TABLE SCANS  REQ12401
003000*                      IN CARDBAT/CARDREG/CARDLKUP) INSTEAD OF    REQ12401
003100*                      THE OLD REVERSE-AND-TALLY LOGIC.  SAME     REQ12401
003200*                      RESULT - TRAILING SPACES AND LOW-VALUES    REQ12401
003300*                      STILL DON'T COUNT - JUST EASIER FOR THE    REQ12401
003400*                      NEXT PROGRAMMER TO FOLLOW ALONGSIDE THE
003500*                      OTHER CARD MODULES.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*
004800*    SL-TEXT-CHARS LETS 0110-CHECK-ONE-CHAR TEST ONE COLUMN OF
004900*    THE CALLER'S FIELD AT A TIME, SCANNING FROM THE RIGHT END
005000*    TOWARD THE FRONT LOOKING FOR THE LAST REAL CHARACTER.
005100*
005200 01  WS-SCAN-WORK.
005300     05  WS-SCAN-SUB                 PIC 9(3) COMP.
005400     05  WS-LAST-REAL-SUB            PIC 9(3) COMP VALUE 0.
005500     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
005600         88  WS-NONBLANK-FOUND       VALUE "Y".
005700     05  FILLER                      PIC X(01).
005800
005900 LINKAGE SECTION.
006000 01  SL-TEXT-FIELD                   PIC X(255).
006100 01  SL-TEXT-CHARS REDEFINES SL-TEXT-FIELD.
006200     05  SL-TEXT-CHAR OCCURS 255 TIMES PIC X(01).
006300 01  SL-TEXT-LENGTH                  PIC S9(4).
006400
006500 PROCEDURE DIVISION USING SL-TEXT-FIELD, SL-TEXT-LENGTH.
006600 0100-COMPUTE-LENGTH.
006700     MOVE 0 TO WS-LAST-REAL-SUB.
006800     MOVE "N" TO WS-FOUND-SW.
006900     PERFORM 0110-CHECK-ONE-CHAR THRU 0110-EXIT
007000             VARYING WS-SCAN-SUB FROM 255 BY -1
007100             UNTIL WS-SCAN-SUB < 1 OR WS-NONBLANK-FOUND.
007200     MOVE ZERO TO SL-TEXT-LENGTH.
007300     ADD WS-LAST-REAL-SUB TO SL-TEXT-LENGTH.
007400     GOBACK.
007500
007600 0110-CHECK-ONE-CHAR.
007700     IF SL-TEXT-CHAR(WS-SCAN-SUB) NOT = SPACE AND
007800        SL-TEXT-CHAR(WS-SCAN-SUB) NOT = LOW-VALUE
007900        MOVE "Y" TO WS-FOUND-SW
008000        MOVE WS-SCAN-SUB TO WS-LAST-REAL-SUB.
008100 0110-EXIT.
008200     EXIT.
