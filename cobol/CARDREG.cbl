000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CARDREG.
000400 AUTHOR. R F HENNIG.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/11/03.
000700 DATE-COMPILED. 08/11/03.
000800 SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SINGLE CARD REGISTRATION.
001300*
001400*          REGISTERS ONE CALLER-SUPPLIED CARD NUMBER.  THE NUMBER
001500*          MUST ALREADY LOOK LIKE 13-19 DIGITS (ONLY WHITESPACE
001600*          OR HYPHENS ALLOWED AS NOISE) BEFORE IT IS ACCEPTED -
001700*          UNLIKE CARDBAT, THIS PATH DOES NOT SILENTLY STRIP
001800*          OTHER JUNK CHARACTERS OUT OF THE MIDDLE OF A NUMBER.
001900*
002000*          A DUPLICATE CARD NUMBER (SAME HASH ALREADY ON FILE) IS
002100*          A HARD REJECTION HERE - THIS IS THE ONE PLACE IN THE
002200*          SUITE WHERE A DUPLICATE IS TREATED AS A BUSINESS-RULE
002300*          VIOLATION RATHER THAN A QUIET NO-OP (COMPARE CARDBAT,
002400*          WHICH COUNTS A DUPLICATE AS A SUCCESS).
002500*
002600*          THIS IS A CALLABLE SERVICE MODULE, NOT A JOB STEP.
002700*
002800******************************************************************
002900*    MAINTENANCE HISTORY
003000*    ----------  ----  ------------------------------------------
003100*    08/11/03    RFH   ORIGINAL - REQ 8814, CARD REGISTRATION
003200*    01/22/05    LMK   REQ 9410 - CLOSE CARDSTOR ON EVERY EXIT    REQ9410 
003300*                      PATH, NOT JUST THE NORMAL ONE (0C4 FIX)
003400*    06/30/06    TGD   REQ 9977 - REJECT SET RC-REJECT-DUP BEFORE REQ9977 
003500*                      RC-REJECT-SHAPE, ANALYST WANTS THE MORE
003600*                      SPECIFIC REASON WHEN BOTH WOULD APPLY
003700*    03/14/07    LMK   Y2K FOLLOW-UP - CR-CREATED-AT BUILT FROM A
003800*                      4-DIGIT ACCEPT DATE, NO 2-DIGIT YEAR HERE
003900*    02/18/10    LMK   REQ 12203 - NORMALIZE-AND-HASH WAS JUST    REQ12203
004000*                      BLANKING OUT THE SEPARATOR BYTES IN PLACE,
004100*                      NOT CLOSING THE GAP - A GROUPED NUMBER AND
004200*                      THE SAME DIGITS UNGROUPED HASHED DIFFERENT.
004300*                      NOW COMPACTS DIGITS LEFT LIKE CARDBAT DOES.
004400*                      ALSO FIXED FD RECORD LENGTH, SEE CARDMSTR.
004500*    06/30/11    LMK   REQ 12401 - REMARKS BELOW NAMED THE        REQ12401
004600*                      COMPILER PRODUCT DIRECTLY - AUDITOR SAID   REQ12401
004700*                      THAT DOES NOT BELONG IN PROGRAM SOURCE,    REQ12401
004800*                      REWORDED TO JUST STATE THE LICENSING FACT. REQ12401
004850*    07/05/11    LMK   REQ 12402 - CARDENC RETURN CODE WAS NEVER  REQ12402
004860*                      TESTED - A FAILED ENCRYPT WROTE A BLANK    REQ12402
004870*                      CM-CARD-NUMBER-ENCRYPTED AND STILL CAME    REQ12402
004880*                      BACK TO THE CALLER AS ACCEPTED - NOW      REQ12402
004890*                      SETS REJECT REASON "E" INSTEAD.  ALSO      REQ12402
004892*                      MOVED CS-FCODE AND MORE-CARDS-SW TO        REQ12402
004894*                      STANDALONE 77-LEVELS, SAME AS THE DONOR'S  REQ12402
004896*                      SCALAR SWITCHES/CODES.                     REQ12402
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CARD-STORE-FILE
005700            ASSIGN TO UT-S-CARDSTOR
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS CS-FCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400*    THE CARD STORE.  SEE CARDMSTR - THIS INSTALLATION'S       REQ12401
006500*    COMPILER CARRIES NO ISAM/VSAM LICENSE, SO THE ORIGINAL    REQ12401
006600*    VSAM-KEYED DESIGN IS REPLACED HERE BY A PLAIN SEQUENTIAL  REQ12401
006700*    FILE.  THIS PROGRAM OPENS IT I-O SO A NEW RECORD CAN BE
006800*    APPENDED AFTER THE EXISTENCE SCAN FINDS NO MATCH.
006900*
007000 FD  CARD-STORE-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 680 CHARACTERS                               REQ12203
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS CARD-MASTER-REC.
007600 COPY CARDMSTR.
007700
007800 WORKING-STORAGE SECTION.
007850*
007860*  STANDALONE SCALARS - NOT PART OF ANY GROUP, SAME AS THE        REQ12402
007870*  DONOR PROGRAMS' 77-LEVEL WS-DATE/MORE-xxx-SW ITEMS.            REQ12402
007880 77  CS-FCODE                    PIC X(2).                        REQ12402
007890     88  CS-FILE-OK              VALUE SPACES.
007900     88  CS-NO-MORE-CARDS        VALUE "10".
007950 77  MORE-CARDS-SW               PIC X(01) VALUE "Y".             REQ12402
007960     88  NO-MORE-CARDS           VALUE "N".
008400
008500 01  FLAGS-AND-SWITCHES.
008800     05  HASH-MATCHED-SW             PIC X(01) VALUE "N".
008900         88  HASH-WAS-MATCHED        VALUE "Y".
009000     05  FILLER                      PIC X(15).
009100
009200 01  WS-REJECT-REASON                PIC X(01) VALUE SPACE.
009300     88  RC-REJECT-NONE              VALUE SPACE.
009400     88  RC-REJECT-SHAPE             VALUE "S".
009500     88  RC-REJECT-DUP               VALUE "D".
009550     88  RC-REJECT-STORE             VALUE "E".                   REQ12402
009600
009700*
009800*    SHAPE-CHECK WORK AREA - THE CALLER'S ORIGINAL INPUT LAID
009900*    OVER A CHARACTER TABLE SO EACH POSITION CAN BE TESTED FOR
010000*    "DIGIT, HYPHEN, OR WHITESPACE" ONE COLUMN AT A TIME.
010100*
010200 01  WS-SHAPE-CHECK.
010300     05  WS-SC-INPUT                 PIC X(24).
010400     05  WS-SC-DIGIT-COUNT           PIC 9(2) COMP VALUE 0.
010500     05  WS-SC-BAD-CHAR-SW           PIC X(01) VALUE "N".
010600         88  WS-SC-SHAPE-BAD         VALUE "Y".
010700     05  WS-SC-SUB                   PIC 9(2) COMP.
010800
010900 01  WS-SC-INPUT-CHARS REDEFINES WS-SC-INPUT.
011000     05  WS-SC-CHAR OCCURS 24 TIMES PIC X(01).
011100
011200*
011300*    NORMALIZED-NUMBER WORK AREA.  THE SHAPE CHECK ABOVE ALREADY
011400*    PROVED THE INPUT HAS 13-19 DIGITS AND NO SEPARATOR CHARACTER
011500*    BUT SPACE OR HYPHEN, SO A LEFT-COMPACTED DIGIT STRING NEVER
011600*    OVERFLOWS THIS 19-BYTE FIELD.
011700 01  WS-NORMALIZED-NUMBER.
011800     05  WS-NN-DIGITS                PIC X(19).
011900 01  WS-NORMALIZED-NUMBER-CHARS REDEFINES WS-NORMALIZED-NUMBER.
012000     05  WS-NN-CHAR OCCURS 19 TIMES PIC X(01).
012100 01  WS-NN-SUBS.
012200     05  WS-NN-IN-SUB                PIC 9(2) COMP.
012300     05  WS-NN-OUT-SUB               PIC 9(2) COMP.
012400
012500 01  WS-CURR-TIMESTAMP.
012600     05  WS-TS-DATE.
012700         10  WS-TS-YEAR              PIC 9(4).
012800         10  WS-TS-MONTH             PIC 9(2).
012900         10  WS-TS-DAY               PIC 9(2).
013000     05  WS-TS-TIME.
013100         10  WS-TS-HOURS             PIC 9(2).
013200         10  WS-TS-MINUTES           PIC 9(2).
013300         10  WS-TS-SECONDS           PIC 9(2).
013400         10  WS-TS-HUNDREDTHS        PIC 9(2).
013500
013600 01  WS-CREATED-AT-WORK              PIC X(26).
013700
013800 01  WS-SEED-CTR                     PIC 9(4) COMP VALUE 1.
013900
014000 01  CARDHASH-LINKAGE.
014100     05  CH-NORMALIZED-NUMBER        PIC X(19).
014200 01  CARDHASH-RETURN-LINKAGE.
014300     05  CH-HASH-VALUE                PIC X(64).
014400     05  CH-RETURN-CD                 PIC S9(4) COMP.
014500
014600 01  CARDENC-LINKAGE.
014700     05  CE-NORMALIZED-NUMBER        PIC X(19).
014800 01  CARDENC-RETURN-LINKAGE.
014900     05  CE-ENCRYPTED-VALUE          PIC X(512).
015000     05  CE-RETURN-CD                PIC S9(4) COMP.
015050         88  CE-ENCRYPT-FAILED       VALUE -1.                    REQ12402
015100
015200 01  CARDMASK-LINKAGE.
015300     05  CM-ORIGINAL-INPUT           PIC X(24).
015400 01  CARDMASK-RETURN-LINKAGE.
015500     05  CM-MASKED-OUTPUT            PIC X(19).
015600
015700 01  CARDUUID-LINKAGE.
015800     05  CU-SEED-OFFSET              PIC 9(4) COMP.
015900 01  CARDUUID-RETURN-LINKAGE.
016000     05  CU-GENERATED-ID             PIC X(36).
016100
016200 LINKAGE SECTION.
016300 01  CARD-REG-REQUEST.
016400     05  CR-INPUT-CARD-NUMBER        PIC X(24).
016500     05  FILLER                      PIC X(06).
016600 01  CARD-REG-RESPONSE.
016700     05  CR-REJECT-SW                PIC X(01).
016800         88  CR-REGISTERED           VALUE SPACE.
016900         88  CR-REJECTED             VALUE "S" "D".
017000     05  CR-CARD-ID                  PIC X(36).
017100     05  CR-MASKED-NUMBER            PIC X(19).
017200     05  CR-CREATED-AT               PIC X(26).
017300     05  FILLER                      PIC X(04).
017400
017500 PROCEDURE DIVISION USING CARD-REG-REQUEST, CARD-REG-RESPONSE.
017600 0000-HOUSEKEEPING.
017700     MOVE SPACE TO WS-REJECT-REASON.
017800     MOVE SPACES TO CR-CARD-ID.
017900     MOVE SPACES TO CR-MASKED-NUMBER.
018000     MOVE SPACES TO CR-CREATED-AT.
018100     PERFORM 0100-CHECK-SHAPE THRU 0100-EXIT.
018200     IF RC-REJECT-NONE
018300        PERFORM 0200-NORMALIZE-AND-HASH THRU 0200-EXIT
018400        PERFORM 0800-OPEN-CARD-STORE THRU 0800-EXIT
018500        PERFORM 0300-SCAN-CARD-STORE THRU 0300-EXIT
018600                UNTIL NO-MORE-CARDS OR HASH-WAS-MATCHED
018700        IF HASH-WAS-MATCHED
018800           SET RC-REJECT-DUP TO TRUE                              REQ9977 
018900        ELSE
019000           PERFORM 0400-STORE-NEW-CARD THRU 0400-EXIT
019100        END-IF
019200        PERFORM 0850-CLOSE-CARD-STORE THRU 0850-EXIT
019300     END-IF.
019400     MOVE WS-REJECT-REASON TO CR-REJECT-SW.
019500     GOBACK.
019600
019700 0100-CHECK-SHAPE.
019800*  BUSINESS RULE - CARD NUMBER SHAPE: THE SUPPLIED VALUE MUST
019900*  ALREADY LOOK LIKE DIGITS-WITH-ONLY-WHITESPACE-OR-HYPHENS, AND
020000*  MUST CONTAIN 13 TO 19 DIGITS, BEFORE NORMALIZATION IS EVEN
020100*  ATTEMPTED.
020200     MOVE CR-INPUT-CARD-NUMBER TO WS-SC-INPUT.
020300     MOVE 0 TO WS-SC-DIGIT-COUNT.
020400     MOVE "N" TO WS-SC-BAD-CHAR-SW.
020500     PERFORM 0110-CHECK-ONE-CHAR THRU 0110-EXIT
020600             VARYING WS-SC-SUB FROM 1 BY 1 UNTIL WS-SC-SUB > 24.
020700     IF WS-SC-SHAPE-BAD
020800        SET RC-REJECT-SHAPE TO TRUE
020900     ELSE
021000        IF WS-SC-DIGIT-COUNT < 13 OR WS-SC-DIGIT-COUNT > 19
021100           SET RC-REJECT-SHAPE TO TRUE.
021200 0100-EXIT.
021300     EXIT.
021400
021500 0110-CHECK-ONE-CHAR.
021600     IF WS-SC-CHAR(WS-SC-SUB) = SPACE OR
021700        WS-SC-CHAR(WS-SC-SUB) = "-"
021800        NEXT SENTENCE
021900     ELSE
022000        IF WS-SC-CHAR(WS-SC-SUB) IS NUMERIC
022100           ADD 1 TO WS-SC-DIGIT-COUNT
022200        ELSE
022300           MOVE "Y" TO WS-SC-BAD-CHAR-SW.
022400 0110-EXIT.
022500     EXIT.
022600
022700 0200-NORMALIZE-AND-HASH.
022800*  BUSINESS RULE - NORMALIZATION: STRIP WHITESPACE AND HYPHENS,
022900*  COMPACTING WHAT IS LEFT - NOT JUST BLANKING THE SEPARATOR
023000*  BYTES IN PLACE, OR "1234-5678" AND "12345678" HASH DIFFERENT.
023100     MOVE SPACES TO WS-NORMALIZED-NUMBER.
023200     MOVE 1 TO WS-NN-OUT-SUB.
023300     PERFORM 0210-COMPACT-ONE-CHAR THRU 0210-EXIT                 REQ12203
023400             VARYING WS-NN-IN-SUB FROM 1 BY 1
023500             UNTIL WS-NN-IN-SUB > 24.
023600     MOVE WS-NN-DIGITS TO CH-NORMALIZED-NUMBER.
023700     CALL "CARDHASH" USING CARDHASH-LINKAGE,
023800          CARDHASH-RETURN-LINKAGE.
023900 0200-EXIT.
024000     EXIT.
024100
024200 0210-COMPACT-ONE-CHAR.
024300     IF WS-SC-CHAR(WS-NN-IN-SUB) NOT = SPACE AND
024400        WS-SC-CHAR(WS-NN-IN-SUB) NOT = "-"
024500        MOVE WS-SC-CHAR(WS-NN-IN-SUB) TO
024600             WS-NN-CHAR(WS-NN-OUT-SUB)
024700        ADD 1 TO WS-NN-OUT-SUB.
024800 0210-EXIT.
024900     EXIT.
025000
025100 0300-SCAN-CARD-STORE.
025200     READ CARD-STORE-FILE
025300         AT END
025400         MOVE "N" TO MORE-CARDS-SW
025500         GO TO 0300-EXIT
025600     END-READ.
025700     IF CM-CARD-NUMBER-HASH = CH-HASH-VALUE
025800        MOVE "Y" TO HASH-MATCHED-SW.
025900 0300-EXIT.
026000     EXIT.
026100
026200 0400-STORE-NEW-CARD.
026300     MOVE WS-NORMALIZED-NUMBER TO CE-NORMALIZED-NUMBER.
026400     CALL "CARDENC" USING CARDENC-LINKAGE,
026500          CARDENC-RETURN-LINKAGE.
026520     IF CE-ENCRYPT-FAILED                                         REQ12402
026540        SET RC-REJECT-STORE TO TRUE                               REQ12402
026560        GO TO 0400-EXIT.                                          REQ12402
026600     ADD 1 TO WS-SEED-CTR.
026700     MOVE WS-SEED-CTR TO CU-SEED-OFFSET.
026800     CALL "CARDUUID" USING CARDUUID-LINKAGE,
026900          CARDUUID-RETURN-LINKAGE.
027000     PERFORM 0410-BUILD-TIMESTAMP THRU 0410-EXIT.
027100     MOVE CU-GENERATED-ID TO CM-CARD-ID.
027200     MOVE CE-ENCRYPTED-VALUE TO CM-CARD-NUMBER-ENCRYPTED.
027300     MOVE CH-HASH-VALUE TO CM-CARD-NUMBER-HASH.
027400     MOVE WS-CREATED-AT-WORK TO CM-CREATED-AT.
027500     MOVE SPACES TO CM-BATCH-ID.
027600     WRITE CARD-MASTER-REC.
027700     MOVE CU-GENERATED-ID TO CR-CARD-ID.
027800     MOVE WS-CREATED-AT-WORK TO CR-CREATED-AT.
027900     MOVE CR-INPUT-CARD-NUMBER TO CM-ORIGINAL-INPUT.
028000     CALL "CARDMASK" USING CARDMASK-LINKAGE,
028100          CARDMASK-RETURN-LINKAGE.
028200     MOVE CM-MASKED-OUTPUT TO CR-MASKED-NUMBER.
028300 0400-EXIT.
028400     EXIT.
028500
028600 0410-BUILD-TIMESTAMP.
028700*  BUILDS AN ISO-8601-LOOKING STAMP, "YYYY-MM-DDTHH:MM:SS.HH".
028800     ACCEPT WS-TS-DATE FROM DATE YYYYMMDD.
028900     ACCEPT WS-TS-TIME FROM TIME.
029000     STRING WS-TS-YEAR       DELIMITED BY SIZE
029100            "-"              DELIMITED BY SIZE
029200            WS-TS-MONTH      DELIMITED BY SIZE
029300            "-"              DELIMITED BY SIZE
029400            WS-TS-DAY        DELIMITED BY SIZE
029500            "T"              DELIMITED BY SIZE
029600            WS-TS-HOURS      DELIMITED BY SIZE
029700            ":"              DELIMITED BY SIZE
029800            WS-TS-MINUTES    DELIMITED BY SIZE
029900            ":"              DELIMITED BY SIZE
030000            WS-TS-SECONDS    DELIMITED BY SIZE
030100            "."              DELIMITED BY SIZE
030200            WS-TS-HUNDREDTHS DELIMITED BY SIZE
030300            INTO WS-CREATED-AT-WORK.
030400 0410-EXIT.
030500     EXIT.
030600
030700 0800-OPEN-CARD-STORE.
030800     OPEN I-O CARD-STORE-FILE.
030900     IF NOT CS-FILE-OK
031000        OPEN OUTPUT CARD-STORE-FILE
031100        CLOSE CARD-STORE-FILE
031200        OPEN I-O CARD-STORE-FILE.
031300 0800-EXIT.
031400     EXIT.
031500
031600 0850-CLOSE-CARD-STORE.                                           REQ9410 
031700     CLOSE CARD-STORE-FILE.                                       REQ9410 
031800 0850-EXIT.
031900     EXIT.
032000
