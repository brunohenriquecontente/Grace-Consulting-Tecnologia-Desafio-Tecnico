000100******************************************************************
000200*    COPYBOOK.......  CARDDALY
000300*    DESCRIPTION....  CARD BATCH-UPLOAD TRANSACTION LAYOUT AND
000400*                     THE END-OF-RUN SUMMARY RECORD FOR THE CARD
000500*                     REGISTRATION BATCH IMPORT JOB (CARDBAT).
000600*    MAINTENANCE HISTORY
000700*    ----------  ----  ------------------------------------------
000800*    04/11/94    JS    ORIGINAL LAYOUT - ONE CARD NBR PER LINE
000900*    09/02/96    RFH   WIDENED FILLER-REST TO 200-BYTE MAX LINE
001000*    03/14/99    RFH   Y2K - CREATED-AT NOW CARRIES 4-DIGIT YEAR
001100*    07/30/01    TGD   ADDED CARD-BATCH-RESPONSE-REC FOR REQ 8814
001200******************************************************************
001300*
001400*    ONE PHYSICAL LINE OF THE UPLOADED CARD BATCH FILE.  ONLY
001500*    THE CARD-NUMBER FIELD (COLUMNS 7-22) IS EVER LOOKED AT BY
001600*    CARDBAT - EVERYTHING ELSE ON THE LINE IS THE CALLING
001700*    SYSTEM'S OWN FILLER AND IS NEVER INTERPRETED HERE.
001800*
001900 01  WS-CARD-BATCH-LINE.
002000     05  WS-CB-LINE-TEXT             PIC X(200).
002100 01  WS-CARD-BATCH-LAYOUT REDEFINES WS-CARD-BATCH-LINE.
002200     05  WS-CB-FILLER-PREFIX         PIC X(06).
002300     05  WS-CB-CARD-NUMBER-RAW       PIC X(16).
002400     05  WS-CB-FILLER-REST           PIC X(178).
002500*
002600*    WORKING COPY OF THE EXTRACTED/STRIPPED CARD NUMBER, ALSO
002700*    USED FOR THE NORMALIZED VALUE PASSED TO CARDHASH/CARDENC.
002800*    SEE BUSINESS RULE "CARD NUMBER SHAPE" - 13 TO 19 DIGITS.
002900*
003000 01  WS-CARD-NUMBER-WORK.
003100     05  WS-CN-DIGITS                PIC X(19).
003200 01  WS-CARD-NUMBER-CHARS REDEFINES WS-CARD-NUMBER-WORK.
003300     05  WS-CN-CHAR OCCURS 19 TIMES  PIC X(01).
003400*
003500*    ONE-LINE SUMMARY OF A COMPLETED BATCH RUN.  WRITTEN TO
003600*    CARD-SUMMARY-FILE AND DISPLAYED ON THE CONSOLE - THERE IS
003700*    NO CONTROL-BREAK GROUPING WITHIN A RUN, ONE LINE PER RUN.
003800*
003900 01  CARD-BATCH-RESPONSE-REC.
004000     05  CBR-BATCH-ID                PIC X(36).
004100     05  FILLER                      PIC X(02) VALUE SPACES.
004200     05  CBR-TOTAL-PROCESSED         PIC 9(09).
004300     05  FILLER                      PIC X(02) VALUE SPACES.
004400     05  CBR-SUCCESS-COUNT           PIC 9(09).
004500     05  FILLER                      PIC X(02) VALUE SPACES.
004600     05  CBR-ERROR-COUNT             PIC 9(09).
004700     05  FILLER                      PIC X(20) VALUE SPACES.
