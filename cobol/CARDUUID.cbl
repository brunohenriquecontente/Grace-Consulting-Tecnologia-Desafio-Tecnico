000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CARDUUID.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/11/03.
000700 DATE-COMPILED. 08/11/03.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SURROGATE-KEY GENERATOR.
001300*
001400*          THE CARD PLATFORM (BOTH THE BATCH-ID FOR A BATCH RUN
001500*          AND THE CARD-ID FOR EACH STORED CARD) WANTS A
001600*          36-BYTE, UUID-SHAPED IDENTIFIER (8-4-4-4-12 HEX
001700*          GROUPS SEPARATED BY HYPHENS).  THIS SHOP HAS NO UUID
001800*          LIBRARY - THIS ROUTINE BUILDS A KEY THAT LOOKS THE
001900*          SAME SHAPE OUT OF THE JOB DATE, TIME-OF-DAY CLOCK, AND
002000*          A CALLER-SUPPLIED SEED (SO TWO CALLS IN THE SAME
002100*          SECOND OF THE SAME JOB STILL COME OUT DIFFERENT).
002200*
002300*          THIS IS NOT CRYPTOGRAPHICALLY RANDOM AND WAS NEVER
002400*          MEANT TO BE - IT ONLY HAS TO BE UNIQUE WITHIN ONE
002500*          JOB'S CARD-STORE FILE, WHICH IT IS AS LONG AS THE
002600*          CALLER BUMPS CU-SEED-OFFSET FOR EACH RECORD IT MINTS.
002700*
002800******************************************************************
002900*    MAINTENANCE HISTORY
003000*    ----------  ----  ------------------------------------------
003100*    08/11/03    JS    ORIGINAL - REQ 8814, CARD REGISTRATION
003200*    03/02/04    RFH   WIDENED SEED TO 4 DIGITS - REQ 8814 SAW
003300*                      DUPLICATE KEYS ON A 50,000-LINE BATCH
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  WS-CLOCK-FIELDS.
004600     05  WS-CURR-DATE.
004700         10  WS-CD-CENTURY           PIC 9(2).
004800         10  WS-CD-YEAR               PIC 9(2).
004900         10  WS-CD-MONTH              PIC 9(2).
005000         10  WS-CD-DAY                PIC 9(2).
005100     05  WS-CURR-TIME.
005200         10  WS-CT-HOURS              PIC 9(2).
005300         10  WS-CT-MINUTES            PIC 9(2).
005400         10  WS-CT-SECONDS            PIC 9(2).
005500         10  WS-CT-HUNDREDTHS         PIC 9(2).
005600
005700 01  WS-CLOCK-VIEW REDEFINES WS-CLOCK-FIELDS.
005800     05  WS-CLOCK-DIGITS OCCURS 16 TIMES PIC 9(01).
005900
006000 01  WS-NODE-ID                  PIC X(12) VALUE "CARDPLATNODE".
006100
006200 01  WS-UUID-WORK.
006300     05  WS-GROUP-1                   PIC X(8).
006400     05  WS-GROUP-2                   PIC X(4).
006500     05  WS-GROUP-3                   PIC X(4).
006600     05  WS-GROUP-4                   PIC X(4).
006700     05  WS-GROUP-5                   PIC X(12).
006800
006900 01  WS-SEED-DISPLAY                  PIC 9(4).
007000 01  WS-CLOCK-CHECKSUM                PIC 9(4) COMP VALUE 0.
007100 01  WS-DIGIT-SUB                     PIC 9(2) COMP.
007200
007300 LINKAGE SECTION.
007400 01  CARDUUID-REQUEST.
007500     05  CU-SEED-OFFSET               PIC 9(4) COMP.
007600 01  CARDUUID-RESPONSE.
007700     05  CU-GENERATED-ID              PIC X(36).
007800
007900 PROCEDURE DIVISION USING CARDUUID-REQUEST, CARDUUID-RESPONSE.
008000 0100-MAINLINE.
008100     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
008200     ACCEPT WS-CURR-TIME FROM TIME.
008300     PERFORM 0200-BUILD-GROUPS THRU 0200-EXIT.
008400     STRING WS-GROUP-1 DELIMITED BY SIZE
008500            "-"        DELIMITED BY SIZE
008600            WS-GROUP-2 DELIMITED BY SIZE
008700            "-"        DELIMITED BY SIZE
008800            WS-GROUP-3 DELIMITED BY SIZE
008900            "-"        DELIMITED BY SIZE
009000            WS-GROUP-4 DELIMITED BY SIZE
009100            "-"        DELIMITED BY SIZE
009200            WS-GROUP-5 DELIMITED BY SIZE
009300            INTO CU-GENERATED-ID.
009400     GOBACK.
009500
009600 0200-BUILD-GROUPS.
009700*  GROUP 1 - JOB DATE (YYYYMMDD, ALREADY 8 DIGITS).
009800     MOVE WS-CURR-DATE TO WS-GROUP-1.
009900*  GROUP 2 - HOURS/MINUTES OF THE TIME-OF-DAY CLOCK.
010000     STRING WS-CT-HOURS DELIMITED BY SIZE
010100            WS-CT-MINUTES DELIMITED BY SIZE
010200            INTO WS-GROUP-2.
010300*  GROUP 3 - SECONDS/HUNDREDTHS OF THE TIME-OF-DAY CLOCK.
010400     STRING WS-CT-SECONDS DELIMITED BY SIZE
010500            WS-CT-HUNDREDTHS DELIMITED BY SIZE
010600            INTO WS-GROUP-3.
010700*  GROUP 4 - CALLER'S SEED OFFSET, FOLDED WITH A CHECKSUM OF THE
010800*  SECONDS/HUNDREDTHS CLOCK DIGITS SO A CALLER THAT FORGETS TO
010900*  BUMP CU-SEED-OFFSET STILL GETS SOME PROTECTION.
011000     MOVE 0 TO WS-CLOCK-CHECKSUM.
011100     PERFORM 0210-FOLD-CLOCK-DIGIT THRU 0210-EXIT
011200             VARYING WS-DIGIT-SUB FROM 13 BY 1 UNTIL
011300             WS-DIGIT-SUB > 16.
011400     ADD CU-SEED-OFFSET TO WS-CLOCK-CHECKSUM.
011500     DIVIDE WS-CLOCK-CHECKSUM BY 10000 GIVING WS-DIGIT-SUB
011600             REMAINDER WS-SEED-DISPLAY.
011700     MOVE WS-SEED-DISPLAY TO WS-GROUP-4.
011800*  GROUP 5 - FIXED SHOP/NODE IDENTIFIER.
011900     MOVE WS-NODE-ID TO WS-GROUP-5.
012000 0200-EXIT.
012100     EXIT.
012200
012300 0210-FOLD-CLOCK-DIGIT.
012400     ADD WS-CLOCK-DIGITS(WS-DIGIT-SUB) TO WS-CLOCK-CHECKSUM.
012500 0210-EXIT.
012600     EXIT.
