000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CARDBAT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/94.
000700 DATE-COMPILED. 04/11/94.
000800 SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CARD BATCH IMPORT.
001300*
001400*          READS A FIXED-POSITION BATCH-UPLOAD FILE OF CARD
001500*          NUMBERS, SKIPS THE HEADER LINE AND ANY BLANK LINE,
001600*          PULLS THE CARD NUMBER OUT OF COLUMNS 7-22 OF EACH
001700*          REMAINING LINE, DEDUPLICATES IT AGAINST THE CARD
001800*          STORE, AND WRITES A NEW CARD-MASTER-REC FOR EVERY
001900*          CARD NUMBER NOT ALREADY ON FILE.  UNLIKE CARDREG,
002000*          A DUPLICATE HERE IS NOT AN ERROR - IT STILL COUNTS
002100*          AS A SUCCESS, IT JUST WRITES NOTHING NEW.
002200*
002300*          ONE BAD DATA LINE NEVER STOPS THE RUN - IT IS COUNTED
002400*          AS AN ERROR AND THE JOB MOVES ON TO THE NEXT LINE.
002500*          THE ONLY THING THAT ABENDS THIS JOB IS RUNNING OUT OF
002600*          ROOM IN WS-CARD-HASH-TABLE (A STRUCTURAL PROBLEM, NOT
002700*          A BAD-DATA PROBLEM).
002800*
002900******************************************************************
003000*    MAINTENANCE HISTORY
003100*    ----------  ----  ------------------------------------------
003200*    04/11/94    JS    ORIGINAL - REQ 8814, CARD REGISTRATION
003300*    09/02/96    RFH   REQ 8901 - WIDENED INPUT LINE TO 200 BYTES REQ8901 
003400*    03/14/99    RFH   Y2K SWEEP - WS-CREATED-AT-WORK NOW BUILT
003500*                      FROM A 4-DIGIT ACCEPT DATE, NOT 2-DIGIT
003600*    07/30/01    TGD   REQ 8814 - ADDED CARD-SUMMARY-FILE, DAILY  REQ8814 
003700*                      OPS WANTED A DURABLE RESULT PER RUN
003800*    02/27/06    TGD   REQ 9902 - CONFIRMED ICSF RETRY LOGIC IN
003900*                      CARDHASH/CARDENC COVERS THIS JOB'S VOLUME
004000*    11/12/09    LMK   REQ 11145 - WS-CARD-HASH-TABLE RAISED TO   REQ11145
004100*                      20,000 ENTRIES, YEAR-END VOLUME OUTGREW
004200*                      THE ORIGINAL 5,000-ENTRY TABLE
004300*    02/18/10    LMK   REQ 12203 - FD SAID 660, RECORD IS 680 -   REQ12203
004400*                      SEE CARDMSTR.  FIXED HERE AND IN CARDREG/
004500*                      CARDLKUP, WHICH HAD THE SAME MISTAKE
004600*    06/30/11    LMK   REQ 12401 - REMARKS BELOW NAMED THE        REQ12401
004700*                      COMPILER PRODUCT DIRECTLY - AUDITOR SAID   REQ12401
004800*                      THAT DOES NOT BELONG IN PROGRAM SOURCE,    REQ12401
004900*                      REWORDED TO JUST STATE THE LICENSING FACT. REQ12401
004920*    07/05/11    LMK   REQ 12402 - CARDENC RETURN CODE WAS NEVER  REQ12402
004930*                      TESTED - A FAILED ENCRYPT WROTE A BLANK    REQ12402
004940*                      CM-CARD-NUMBER-ENCRYPTED AND STILL COUNTED REQ12402
004950*                      AS A SUCCESS.  NOW AN ERROR LINE.       REQ12402
004955*                      WHILE IN THERE, MOVED WS-LINE-NBR, THE     REQ12402
004960*                      LINE LENGTH, AND THE MORE-LINES SWITCH TO  REQ12402
004965*                      STANDALONE 77-LEVELS, AND DECLARED THE     REQ12402
004970*                      LINE-TEXT/CARD-NUMBER-RAW SLICE FIELDS     REQ12402
004980*                      300-EXTRACT-CARD-NUMBER HAD BEEN USING     REQ12402
004990*                      WITHOUT EVER DEFINING THEM.                REQ12402
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CARD-BATCH-FILE
006000            ASSIGN TO UT-S-CARDBAT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS CB-FCODE.
006300
006400     SELECT CARD-STORE-FILE
006500            ASSIGN TO UT-S-CARDSTOR
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS CS-FCODE.
006800
006900     SELECT CARD-SUMMARY-FILE
007000            ASSIGN TO UT-S-CARDSUMM
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS SM-FCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700*    THE UPLOADED BATCH FILE.  RECORD LENGTH IS NOT FIXED IN THE
007800*    SOURCE SYSTEM - MODELED HERE AS A 200-BYTE MAXIMUM LINE.
007900*
008000 FD  CARD-BATCH-FILE
008100     RECORDING MODE IS V
008200     LABEL RECORDS ARE STANDARD
008300     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
008400     DEPENDING ON WS-CB-LINE-LTH
008500     DATA RECORD IS FD-CARD-BATCH-LINE.
008600 01  FD-CARD-BATCH-LINE                 PIC X(200).               REQ8901 
008700
008800*
008900*    THE CARD STORE.  SEE CARDMSTR - THIS INSTALLATION'S       REQ12401
009000*    COMPILER CARRIES NO ISAM/VSAM LICENSE, SO THE ORIGINAL    REQ12401
009100*    VSAM-KEYED DESIGN IS REPLACED HERE BY A PLAIN SEQUENTIAL  REQ12401
009200*    FILE.
009300 FD  CARD-STORE-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 680 CHARACTERS                               REQ12203
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS CARD-MASTER-REC.
009900 COPY CARDMSTR.
010000
010100*
010200*    ONE-LINE BATCH SUMMARY.  SEE CARDDALY - CARD-BATCH-RESPONSE-
010300*    REC.
010400*
010500 FD  CARD-SUMMARY-FILE                                            REQ8814 
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS FD-CARD-SUMMARY-LINE.
011100 01  FD-CARD-SUMMARY-LINE                PIC X(80).               REQ8814 
011200
011300 WORKING-STORAGE SECTION.
011400 COPY CARDDALY.
011500 COPY CARDABND.
011600
011700 01  FILE-STATUS-CODES.
011800     05  CB-FCODE                    PIC X(2).
011900         88  CB-FILE-OK              VALUE SPACES.
012000         88  CB-NO-MORE-LINES        VALUE "10".
012100     05  CS-FCODE                    PIC X(2).
012200         88  CS-FILE-OK              VALUE SPACES.
012300         88  CS-NO-MORE-CARDS        VALUE "10".
012400     05  SM-FCODE                    PIC X(2).
012500         88  SM-FILE-OK              VALUE SPACES.
012600     05  FILLER                      PIC X(06).
012700
012750*  STANDALONE SCALARS - NOT PART OF ANY GROUP, SAME AS THE        REQ12402
012760*  DONOR PROGRAMS' 77-LEVEL WS-DATE/MORE-xxx-SW ITEMS.            REQ12402
012770 77  WS-LINE-NBR                 PIC 9(9) COMP VALUE 0.           REQ12402
012780 77  WS-CB-LINE-LTH              PIC 9(4) COMP VALUE 0.           REQ12402
012790 77  MORE-BATCH-LINES-SW         PIC X(01) VALUE "Y".             REQ12402
012800     88  NO-MORE-BATCH-LINES     VALUE "N".
012810
012820 01  FLAGS-AND-SWITCHES.
013100     05  MORE-CARDS-SW               PIC X(01) VALUE "Y".
013200         88  NO-MORE-CARDS           VALUE "N".
013300     05  CARD-NBR-FOUND-SW           PIC X(01) VALUE "N".
013400         88  CARD-NBR-WAS-FOUND      VALUE "Y".
013500     05  FILLER                      PIC X(08).
013600
013700 01  WS-COUNTERS.
013900     05  WS-TOTAL-PROCESSED          PIC 9(9) VALUE 0.
014000     05  WS-SUCCESS-COUNT            PIC 9(9) VALUE 0.
014100     05  WS-ERROR-COUNT              PIC 9(9) VALUE 0.
014300     05  WS-CARD-TABLE-COUNT         PIC 9(5) COMP VALUE 0.
014400     05  WS-SEED-CTR                 PIC 9(4) COMP VALUE 0.
014500
014600*
014700*    IN-MEMORY MIRROR OF THE CARD STORE, LOADED ONCE AT START BY
014800*    050-LOAD-CARD-TABLE AND SEARCHED FOR EVERY BATCH LINE - THE
014900*    SAME "LOAD-THEN-SEARCH" SHAPE THIS SHOP USES ELSEWHERE FOR A
015000*    REFERENCE FILE THAT WOULD OTHERWISE BE A KEYED READ.
015100*
015200 01  WS-CARD-HASH-TABLE.                                          REQ11145
015300     05  WS-CARD-TABLE-ENTRY OCCURS 20000 TIMES
015400             INDEXED BY WS-CT-IDX WS-CT-SRCH-IDX.
015500         10  WS-CT-HASH               PIC X(64).
015600         10  WS-CT-CARD-ID             PIC X(36).
015700
015750*
015760*  WS-CB-LINE-TEXT HOLDS THE PORTION OF THE BATCH LINE ACTUALLY   REQ12402
015770*  READ (SEE WS-CB-LINE-LTH) SO 310-STRIP-ONE-CHAR CAN WALK IT    REQ12402
015780*  COLUMN BY COLUMN THROUGH THE REDEFINED CARD-NUMBER SLICE BELOW REQ12402
015790*  (COLUMNS 7-22 OF THE LINE) RATHER THAN OFF THE RAW FD AREA.    REQ12402
015800 01  WS-CB-LINE-TEXT                 PIC X(200).                  REQ12402
015805 01  WS-CB-LINE-SLICES REDEFINES WS-CB-LINE-TEXT.                 REQ12402
015810     05  FILLER                      PIC X(06).                   REQ12402
015815     05  WS-CB-CARD-NUMBER-RAW       PIC X(16).                   REQ12402
015820     05  FILLER                      PIC X(178).                  REQ12402
015825
015830 01  WS-EXTRACT-WORK.
015900     05  WS-EXT-TRIMMED              PIC X(16).
016000     05  WS-EXT-OUT-SUB               PIC 9(2) COMP.
016100     05  WS-EXT-IN-SUB                PIC 9(2) COMP.
016200     05  WS-EXT-DIGIT-COUNT           PIC 9(2) COMP.
016300
016400 01  WS-CURR-TIMESTAMP.
016500     05  WS-TS-DATE.
016600         10  WS-TS-YEAR              PIC 9(4).
016700         10  WS-TS-MONTH             PIC 9(2).
016800         10  WS-TS-DAY               PIC 9(2).
016900     05  WS-TS-TIME.
017000         10  WS-TS-HOURS             PIC 9(2).
017100         10  WS-TS-MINUTES           PIC 9(2).
017200         10  WS-TS-SECONDS           PIC 9(2).
017300         10  WS-TS-HUNDREDTHS        PIC 9(2).
017400
017500 01  WS-CREATED-AT-WORK              PIC X(26).
017600
017700 01  CARDHASH-LINKAGE.
017800     05  CH-NORMALIZED-NUMBER        PIC X(19).
017900 01  CARDHASH-RETURN-LINKAGE.
018000     05  CH-HASH-VALUE                PIC X(64).
018100     05  CH-RETURN-CD                 PIC S9(4) COMP.
018150         88  CH-HASH-FAILED          VALUE -1.               REQ12402
018200
018300 01  CARDENC-LINKAGE.
018400     05  CE-NORMALIZED-NUMBER        PIC X(19).
018500 01  CARDENC-RETURN-LINKAGE.
018600     05  CE-ENCRYPTED-VALUE          PIC X(512).
018700     05  CE-RETURN-CD                PIC S9(4) COMP.
018750         88  CE-ENCRYPT-FAILED       VALUE -1.               REQ12402
018800
018900 01  CARDUUID-LINKAGE.
019000     05  CU-SEED-OFFSET              PIC 9(4) COMP.
019100 01  CARDUUID-RETURN-LINKAGE.
019200     05  CU-GENERATED-ID             PIC X(36).
019300
019400 PROCEDURE DIVISION.
019500 000-HOUSEKEEPING.
019600     PERFORM 010-OPEN-FILES THRU 010-EXIT.
019700     PERFORM 020-GENERATE-BATCH-ID THRU 020-EXIT.
019800     MOVE 0 TO WS-TOTAL-PROCESSED WS-SUCCESS-COUNT
019900               WS-ERROR-COUNT WS-LINE-NBR.
020000     PERFORM 050-LOAD-CARD-TABLE THRU 050-EXIT.
020100     PERFORM 100-MAINLINE THRU 100-EXIT
020200             UNTIL NO-MORE-BATCH-LINES.
020300     PERFORM 700-WRITE-SUMMARY THRU 700-EXIT.
020400     PERFORM 999-CLEANUP THRU 999-EXIT.
020500     STOP RUN.
020600
020700 010-OPEN-FILES.
020800     OPEN INPUT CARD-BATCH-FILE.
020900     IF NOT CB-FILE-OK
021000        DISPLAY "CARDBAT - CANNOT OPEN CARD-BATCH-FILE, STATUS "
021100                CB-FCODE
021200        MOVE 8 TO EXPECTED-VAL
021300        MOVE 0 TO ACTUAL-VAL
021400        GO TO 1000-ABEND-RTN.
021500     OPEN OUTPUT CARD-SUMMARY-FILE.
021600 010-EXIT.
021700     EXIT.
021800
021900 020-GENERATE-BATCH-ID.
022000     MOVE 1 TO CU-SEED-OFFSET.
022100     CALL "CARDUUID" USING CARDUUID-LINKAGE,
022200          CARDUUID-RETURN-LINKAGE.
022300     MOVE CU-GENERATED-ID TO CBR-BATCH-ID.
022400 020-EXIT.
022500     EXIT.
022600
022700 050-LOAD-CARD-TABLE.
022800*  LOADS EVERY EXISTING CARD-STORE RECORD INTO WS-CARD-HASH-
022900*  TABLE SO EACH BATCH LINE CAN BE CHECKED FOR A DUPLICATE BY A
023000*  TABLE SEARCH INSTEAD OF RE-READING THE CARD STORE PER LINE.
023100     MOVE 0 TO WS-CARD-TABLE-COUNT.
023200     OPEN INPUT CARD-STORE-FILE.
023300     IF NOT CS-FILE-OK AND NOT CS-NO-MORE-CARDS
023400*       NO CARD-STORE FILE YET ON A FIRST-EVER RUN - START EMPTY
023500        GO TO 050-EXIT.
023600     MOVE "Y" TO MORE-CARDS-SW.
023700     PERFORM 060-LOAD-ONE-CARD THRU 060-EXIT
023800             UNTIL NO-MORE-CARDS.
023900     CLOSE CARD-STORE-FILE.
024000 050-EXIT.
024100     EXIT.
024200
024300 060-LOAD-ONE-CARD.
024400     READ CARD-STORE-FILE
024500         AT END
024600         MOVE "N" TO MORE-CARDS-SW
024700         GO TO 060-EXIT
024800     END-READ.
024900     IF WS-CARD-TABLE-COUNT = 20000
025000        MOVE "CARDBAT-050"  TO PARA-NAME
025100        MOVE "CARD HASH TABLE FULL - RAISE OCCURS 20000"
025200                            TO ABEND-REASON
025300        MOVE 20000 TO EXPECTED-VAL
025400        MOVE WS-CARD-TABLE-COUNT TO ACTUAL-VAL
025500        GO TO 1000-ABEND-RTN.
025600     ADD 1 TO WS-CARD-TABLE-COUNT.
025700     SET WS-CT-IDX TO WS-CARD-TABLE-COUNT.
025800     MOVE CM-CARD-NUMBER-HASH TO WS-CT-HASH(WS-CT-IDX).
025900     MOVE CM-CARD-ID TO WS-CT-CARD-ID(WS-CT-IDX).
026000 060-EXIT.
026100     EXIT.
026200
026300 100-MAINLINE.
026400     PERFORM 900-READ-CARD-BATCH THRU 900-EXIT.
026500     IF NOT NO-MORE-BATCH-LINES
026600        ADD 1 TO WS-LINE-NBR
026700        IF WS-LINE-NBR = 1
026800           GO TO 100-EXIT
026900        END-IF
027000        IF WS-CB-LINE-LTH = 0
027100           GO TO 100-EXIT
027200        END-IF
027300        IF FD-CARD-BATCH-LINE(1:WS-CB-LINE-LTH) = SPACES
027400           GO TO 100-EXIT
027500        END-IF
027600        PERFORM 300-EXTRACT-CARD-NUMBER THRU 300-EXIT
027700        IF WS-EXT-DIGIT-COUNT > 0
027800           PERFORM 400-PROCESS-CARD-NUMBER THRU 400-EXIT
027900        END-IF
028000     END-IF.
028100 100-EXIT.
028200     EXIT.
028300
028400 300-EXTRACT-CARD-NUMBER.
028500*  BUSINESS RULE - BATCH LINE CLASSIFICATION: A DATA LINE MUST
028600*  BE AT LEAST 22 CHARACTERS TO POSSIBLY CONTAIN A CARD NUMBER.
028700*  WHEN LONG ENOUGH, THE CARD NUMBER IS COLUMNS 7-22, TRIMMED,
028800*  WITH EVERY NON-DIGIT CHARACTER REMOVED.
028900     MOVE 0 TO WS-EXT-DIGIT-COUNT.
029000     MOVE SPACES TO WS-CB-LINE-TEXT.
029100     IF WS-CB-LINE-LTH < 22
029200        ADD 1 TO WS-TOTAL-PROCESSED
029300        ADD 1 TO WS-ERROR-COUNT
029400        MOVE 0 TO WS-EXT-DIGIT-COUNT
029500        GO TO 300-EXIT.
029600     MOVE FD-CARD-BATCH-LINE(1:WS-CB-LINE-LTH) TO WS-CB-LINE-TEXT.
029700     MOVE WS-CB-CARD-NUMBER-RAW TO WS-EXT-TRIMMED.
029800     MOVE SPACES TO WS-CARD-NUMBER-WORK.
029900     MOVE 1 TO WS-EXT-OUT-SUB.
030000     PERFORM 310-STRIP-ONE-CHAR THRU 310-EXIT
030100             VARYING WS-EXT-IN-SUB FROM 1 BY 1
030200             UNTIL WS-EXT-IN-SUB > 16.
030300 300-EXIT.
030400     EXIT.
030500
030600 310-STRIP-ONE-CHAR.
030700     IF WS-EXT-TRIMMED(WS-EXT-IN-SUB:1) IS NUMERIC
030800        MOVE WS-EXT-TRIMMED(WS-EXT-IN-SUB:1) TO
030900             WS-CN-CHAR(WS-EXT-OUT-SUB)
031000        ADD 1 TO WS-EXT-OUT-SUB
031100        ADD 1 TO WS-EXT-DIGIT-COUNT.
031200 310-EXIT.
031300     EXIT.
031400
031500 400-PROCESS-CARD-NUMBER.
031600*  A NON-EMPTY EXTRACTED CARD NUMBER IS ALWAYS COUNTED IN
031700*  TOTAL-PROCESSED, THEN IN EXACTLY ONE OF SUCCESS-COUNT
031800*  (STORED FRESH OR RECOGNIZED AS DUPLICATE) OR ERROR-COUNT.
031900     ADD 1 TO WS-TOTAL-PROCESSED.
032000     MOVE WS-CN-DIGITS TO CH-NORMALIZED-NUMBER.
032100     CALL "CARDHASH" USING CARDHASH-LINKAGE,
032200          CARDHASH-RETURN-LINKAGE.
032300     IF CH-HASH-FAILED
032400        ADD 1 TO WS-ERROR-COUNT
032500        GO TO 400-EXIT.
032600     PERFORM 500-SEARCH-CARD-TABLE THRU 500-EXIT.
032700     IF CARD-NBR-WAS-FOUND
032800*       DUPLICATE HERE IS NOT AN ERROR - COUNTS AS A SUCCESS
032900*       AND WRITES NOTHING NEW (SEE BUSINESS RULE - DUPLICATE
033000*       HANDLING DIFFERS BY UNIT).
033100        ADD 1 TO WS-SUCCESS-COUNT
033200        GO TO 400-EXIT.
033300     PERFORM 600-STORE-NEW-CARD THRU 600-EXIT.
033400     ADD 1 TO WS-SUCCESS-COUNT.
033500 400-EXIT.
033600     EXIT.
033700
033800 500-SEARCH-CARD-TABLE.
033900     MOVE "N" TO CARD-NBR-FOUND-SW.
034000     IF WS-CARD-TABLE-COUNT = 0
034100        GO TO 500-EXIT.
034200     SET WS-CT-SRCH-IDX TO 1.
034300     SEARCH WS-CARD-TABLE-ENTRY VARYING WS-CT-SRCH-IDX
034400         AT END
034500             MOVE "N" TO CARD-NBR-FOUND-SW
034600         WHEN WS-CT-HASH(WS-CT-SRCH-IDX) = CH-HASH-VALUE
034700             MOVE "Y" TO CARD-NBR-FOUND-SW.
034800 500-EXIT.
034900     EXIT.
035000
035100 600-STORE-NEW-CARD.
035200     MOVE WS-CN-DIGITS TO CE-NORMALIZED-NUMBER.
035300     CALL "CARDENC" USING CARDENC-LINKAGE,
035400          CARDENC-RETURN-LINKAGE.
035420     IF CE-ENCRYPT-FAILED                                       REQ12402
035440        ADD 1 TO WS-ERROR-COUNT                                 REQ12402
035460        GO TO 400-EXIT.                                         REQ12402
035500     ADD 1 TO WS-SEED-CTR.
035600     MOVE WS-SEED-CTR TO CU-SEED-OFFSET.
035700     CALL "CARDUUID" USING CARDUUID-LINKAGE,
035800          CARDUUID-RETURN-LINKAGE.
035900     PERFORM 610-BUILD-TIMESTAMP THRU 610-EXIT.
036000     MOVE CU-GENERATED-ID TO CM-CARD-ID.
036100     MOVE CE-ENCRYPTED-VALUE TO CM-CARD-NUMBER-ENCRYPTED.
036200     MOVE CH-HASH-VALUE TO CM-CARD-NUMBER-HASH.
036300     MOVE WS-CREATED-AT-WORK TO CM-CREATED-AT.
036400     MOVE CBR-BATCH-ID TO CM-BATCH-ID.
036500     IF WS-CARD-TABLE-COUNT = 0
036600        OPEN OUTPUT CARD-STORE-FILE
036700        CLOSE CARD-STORE-FILE.
036800     OPEN EXTEND CARD-STORE-FILE.
036900     IF NOT CS-FILE-OK
037000        OPEN OUTPUT CARD-STORE-FILE.
037100     WRITE CARD-MASTER-REC.
037200     CLOSE CARD-STORE-FILE.
037300     IF WS-CARD-TABLE-COUNT = 20000
037400        MOVE "CARDBAT-600"  TO PARA-NAME
037500        MOVE "CARD HASH TABLE FULL - RAISE OCCURS 20000"
037600                            TO ABEND-REASON
037700        MOVE 20000 TO EXPECTED-VAL
037800        MOVE WS-CARD-TABLE-COUNT TO ACTUAL-VAL
037900        GO TO 1000-ABEND-RTN.
038000     ADD 1 TO WS-CARD-TABLE-COUNT.
038100     SET WS-CT-IDX TO WS-CARD-TABLE-COUNT.
038200     MOVE CM-CARD-NUMBER-HASH TO WS-CT-HASH(WS-CT-IDX).
038300     MOVE CM-CARD-ID TO WS-CT-CARD-ID(WS-CT-IDX).
038400 600-EXIT.
038500     EXIT.
038600
038700 610-BUILD-TIMESTAMP.
038800     ACCEPT WS-TS-DATE FROM DATE YYYYMMDD.
038900     ACCEPT WS-TS-TIME FROM TIME.
039000     STRING WS-TS-YEAR       DELIMITED BY SIZE
039100            "-"              DELIMITED BY SIZE
039200            WS-TS-MONTH      DELIMITED BY SIZE
039300            "-"              DELIMITED BY SIZE
039400            WS-TS-DAY        DELIMITED BY SIZE
039500            "T"              DELIMITED BY SIZE
039600            WS-TS-HOURS      DELIMITED BY SIZE
039700            ":"              DELIMITED BY SIZE
039800            WS-TS-MINUTES    DELIMITED BY SIZE
039900            ":"              DELIMITED BY SIZE
040000            WS-TS-SECONDS    DELIMITED BY SIZE
040100            "."              DELIMITED BY SIZE
040200            WS-TS-HUNDREDTHS DELIMITED BY SIZE
040300            INTO WS-CREATED-AT-WORK.
040400 610-EXIT.
040500     EXIT.
040600
040700 700-WRITE-SUMMARY.                                               REQ8814 
040800     MOVE WS-TOTAL-PROCESSED TO CBR-TOTAL-PROCESSED.
040900     MOVE WS-SUCCESS-COUNT TO CBR-SUCCESS-COUNT.
041000     MOVE WS-ERROR-COUNT TO CBR-ERROR-COUNT.
041100     MOVE SPACES TO FD-CARD-SUMMARY-LINE.
041200     MOVE CARD-BATCH-RESPONSE-REC TO FD-CARD-SUMMARY-LINE.
041300     WRITE FD-CARD-SUMMARY-LINE.
041400     DISPLAY "CARDBAT - BATCH ID    " CBR-BATCH-ID.
041500     DISPLAY "CARDBAT - PROCESSED   " CBR-TOTAL-PROCESSED.
041600     DISPLAY "CARDBAT - SUCCESSFUL  " CBR-SUCCESS-COUNT.
041700     DISPLAY "CARDBAT - ERRORS      " CBR-ERROR-COUNT.
041800 700-EXIT.
041900     EXIT.
042000
042100 900-READ-CARD-BATCH.
042200     READ CARD-BATCH-FILE
042300         AT END
042400         MOVE "N" TO MORE-BATCH-LINES-SW
042500     END-READ.
042600 900-EXIT.
042700     EXIT.
042800
042900 999-CLEANUP.
043000     CLOSE CARD-BATCH-FILE.
043100     CLOSE CARD-SUMMARY-FILE.
043200 999-EXIT.
043300     EXIT.
043400
043500 1000-ABEND-RTN.
043600*  STRUCTURAL ABEND ONLY (CARD-HASH-TABLE CAPACITY EXCEEDED, OR
043700*  THE BATCH FILE COULD NOT BE OPENED AT ALL) - NEVER USED FOR A
043800*  SINGLE BAD DATA LINE, WHICH IS COUNTED AS AN ERROR INSTEAD.
043900     DISPLAY "CARDBAT - ABEND IN " PARA-NAME.
044000     DISPLAY "CARDBAT - REASON   " ABEND-REASON.
044100     DISPLAY "CARDBAT - EXPECTED " EXPECTED-VAL.
044200     DISPLAY "CARDBAT - ACTUAL   " ACTUAL-VAL.
044300     DIVIDE ZERO-VAL INTO ONE-VAL.
044400     STOP RUN.
044500
