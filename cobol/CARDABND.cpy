000100******************************************************************
000200*    COPYBOOK.......  CARDABND
000300*    DESCRIPTION....  SHOP-STANDARD ABEND/DUMP RECORD, WRITTEN TO
000400*                     SYSOUT WHEN A JOB HITS A STRUCTURAL FAILURE
000500*                     IT CANNOT CONTINUE PAST (NOT USED FOR A
000600*                     SINGLE BAD DATA LINE - SEE CARDBAT REMARKS).
000700*    MAINTENANCE HISTORY
000800*    ----------  ----  ------------------------------------------
000900*    04/11/94    JS    ORIGINAL LAYOUT - THIS SHOP'S STANDARD
001000*                      ABENDREC PATTERN, USED ACROSS OUR JOBS
001100*    09/02/96    RFH   WIDENED ABEND-REASON TO 60 BYTES
001200******************************************************************
001300*
001400 01  ABEND-REC.
001500     05  FILLER                      PIC X(01).
001600     05  PARA-NAME                   PIC X(20).
001700     05  FILLER                      PIC X(01).
001800     05  ABEND-REASON                PIC X(60).
001900     05  FILLER                      PIC X(01).
002000     05  EXPECTED-VAL                PIC S9(9).
002100     05  FILLER                      PIC X(01).
002200     05  ACTUAL-VAL                  PIC S9(9).
002300     05  FILLER                      PIC X(35).
002400*
002500 01  ABEND-CONSTANTS.
002600     05  ZERO-VAL                    PIC 9(01) VALUE 0.
002700     05  ONE-VAL                     PIC 9(01) VALUE 1.
